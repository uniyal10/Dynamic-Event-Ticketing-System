000100*****************************************************************         
000200* BKGSEAT.CPY                                                             
000300* BOOKING-SEAT DETAIL RECORD LAYOUT - DYNAMIC EVENT TICKETING             
000400* SYSTEM                                                                  
000500*                                                                         
000600* ONE ENTRY PER SEAT WITHIN A BOOKING.  WRITTEN BY EVBOOK,                
000700* APPENDED TO BOOKING-SEAT-OUT GROUPED BY BS-BOOKING-ID.                  
000800*                                                                         
000900* BS-TIER-CD RECORDS WHICH ROW OF THE SM-12 TIER TABLE PRICED             
001000* THIS SEAT, SET BY EVBOOK AT THE SAME TIME BS-SEAT-PRICE IS              
001100* SET.  BS-VOID-SW IS RESERVED FOR THE SM-89 BOOKING-REVERSAL             
001200* ENHANCEMENT - EVBOOK ALWAYS WRITES 'N' SINCE NO PROGRAM                 
001300* REVERSES A BOOKING-SEAT DETAIL LINE TODAY.                              
001400*                                                                         
001500* WRITTEN......... T.KOVAC     1986-04-02                                 
001600* REVISED......... T.KOVAC     1986-04-02  INITIAL RELEASE                
001700* REVISED......... RDM         1988-06-14  ADD BS-TIER-CD SO              
001800*                  THE TIER USED IS ON THE DETAIL LINE, PER               
001900*                  SM-12 REVENUE MANAGEMENT REQUEST.                      
002000* REVISED......... RDM         1993-05-03  ADD BS-SEAT-PRICE-X            
002100*                  RAW-BYTE REDEFINE AND BS-VOID-SW PER SM-89             
002200*                  (VOID SWITCH DEFINED, NOT YET ACTIVATED).              
002300*****************************************************************         
002400 01  BOOKING-SEAT-RECORD.                                                 
002500     05  BS-BOOKING-ID             PIC 9(9).                              
002600     05  BS-SEAT-ID                PIC 9(9).                              
002700     05  BS-SEAT-PRICE             PIC S9(8)V9(2) COMP-3.                 
002800*        RAW-BYTE VIEW OF THE PACKED PRICE - USED BY THE                  
002900*        OVERNIGHT AUDIT-DUMP UTILITY, NOT BY EVBOOK ITSELF.              
003000     05  BS-SEAT-PRICE-X REDEFINES BS-SEAT-PRICE                          
003100                                   PIC X(6).                              
003200     05  BS-SEAT-ORDER             PIC 9(5).                              
003300     05  BS-TIER-CD                PIC X(1)  VALUE SPACE.                 
003400         88  BS-TIER-ONE           VALUE '1'.                             
003500         88  BS-TIER-TWO           VALUE '2'.                             
003600         88  BS-TIER-THREE         VALUE '3'.                             
003700*        SM-89 RESERVED FIELD - SEE HEADER NOTE - NOT ACTIVE.             
003800     05  BS-VOID-SW                PIC X(1)  VALUE 'N'.                   
003900         88  BS-VOIDED             VALUE 'Y'.                             
004000         88  BS-NOT-VOIDED         VALUE 'N'.                             
004100     05  FILLER                    PIC X(20).                             
004200                                                                          
