000100*****************************************************************         
000200* SEATREC.CPY                                                             
000300* SEAT MASTER RECORD LAYOUT - DYNAMIC EVENT TICKETING SYSTEM              
000400*                                                                         
000500* ONE ENTRY PER SEAT IN THE EVENT'S INVENTORY.  BUILT FRESH BY            
000600* EVINIT AT EVENT-INITIALIZE TIME, THEN UPDATED IN PLACE BY               
000700* EVBOOK AS SEATS ARE BOOKED.                                             
000800*                                                                         
000900* SEAT-HOLD-SW, SEAT-PRICE-OVERRIDE-SW, SEAT-ZONE-CD AND                  
001000* SEAT-ROW-CD ARE RESERVED FOR THE MULTI-ZONE VENUE / MANUAL              
001100* PRICE-OVERRIDE ENHANCEMENT REQUESTED UNDER SM-71.  THAT WORK            
001200* WAS NEVER FUNDED - THE FIELDS ARE CARRIED HERE SO THE LAYOUT            
001300* WILL NOT HAVE TO CHANGE IF IT IS REVIVED, BUT NEITHER EVINIT            
001400* NOR EVBOOK SETS THEM TO ANYTHING BUT THEIR DEFAULT.                     
001500*                                                                         
001600* WRITTEN......... T.KOVAC     1986-04-02                                 
001700* REVISED......... T.KOVAC     1986-04-02  INITIAL RELEASE                
001800* REVISED......... LKW         1993-05-03  ADD SEAT-HOLD-SW /             
001900*                  SEAT-PRICE-OVERRIDE-SW / SEAT-ZONE-CD /                
002000*                  SEAT-ROW-CD PER SM-71 (FIELDS DEFINED, NOT             
002100*                  YET ACTIVATED BY ANY PROGRAM).                         
002200*****************************************************************         
002300 01  SEAT-RECORD.                                                         
002400     05  SEAT-ID                  PIC 9(9).                               
002500     05  SEAT-NUMBER               PIC 9(3).                              
002600     05  SEAT-STATUS               PIC X(9).                              
002700         88  SEAT-AVAILABLE        VALUE 'AVAILABLE'.                     
002800         88  SEAT-BOOKED           VALUE 'BOOKED'.                        
002900         88  SEAT-RESERVED         VALUE 'RESERVED'.                      
003000*        SM-71 RESERVED FIELDS - SEE HEADER NOTE - NOT ACTIVE.            
003100     05  SEAT-HOLD-SW              PIC X(1)  VALUE 'N'.                   
003200         88  SEAT-ON-HOLD          VALUE 'Y'.                             
003300         88  SEAT-NOT-ON-HOLD      VALUE 'N'.                             
003400     05  SEAT-PRICE-OVERRIDE-SW    PIC X(1)  VALUE 'N'.                   
003500         88  SEAT-PRICE-OVERRIDDEN VALUE 'Y'.                             
003600         88  SEAT-PRICE-STANDARD   VALUE 'N'.                             
003700     05  SEAT-ZONE-CD              PIC X(4)  VALUE SPACES.                
003800     05  SEAT-ROW-CD               PIC X(3)  VALUE SPACES.                
003900*        TIMESTAMP PAIR - ALSO CARRIED AS ONE 38-BYTE STRING              
004000*        FOR THE NIGHTLY AUDIT-EXTRACT UTILITY (SM-44).                   
004100     05  SEAT-DATES.                                                      
004200         10  SEAT-CREATED-AT       PIC X(19).                             
004300         10  SEAT-UPDATED-AT       PIC X(19).                             
004400     05  SEAT-DATES-X REDEFINES SEAT-DATES                                
004500                                   PIC X(38).                             
004600     05  FILLER                    PIC X(20).                             
004700                                                                          
