000100*****************************************************************         
000200* BKGREQ.CPY                                                              
000300* BOOKING REQUEST RECORD LAYOUT - DYNAMIC EVENT TICKETING SYSTEM          
000400*                                                                         
000500* ONE ENTRY PER INCOMING SEAT-BOOKING REQUEST.  INPUT TO EVBOOK,          
000600* ONE REQUEST PER RECORD, LINE-SEQUENTIAL, IN FILE ORDER.                 
000700*                                                                         
000800* REQ-CHANNEL-CD AND REQ-PROMO-SW ARE CARRIED ON THE REQUEST              
000900* BECAUSE THE SAME LAYOUT IS SHARED WITH THE WEB/PHONE/BOX                
001000* OFFICE INTAKE EXTRACTS UPSTREAM OF THIS JOB - EVBOOK READS              
001100* THEM IN BUT DOES NOT EDIT OR PRICE ON THEM (SM-89, NOT YET              
001200* ACTIVATED ON THE BATCH SIDE).                                           
001300*                                                                         
001400* WRITTEN......... T.KOVAC     1986-04-02                                 
001500* REVISED......... T.KOVAC     1986-04-02  INITIAL RELEASE                
001600* REVISED......... RDM         1993-05-03  ADD REQ-CHANNEL-CD /           
001700*                  REQ-PROMO-SW TO MATCH THE UPSTREAM INTAKE              
001800*                  EXTRACT LAYOUT PER SM-89 (NOT YET USED BY              
001900*                  EVBOOK).                                               
002000*****************************************************************         
002100 01  BOOKING-REQUEST-RECORD.                                              
002200     05  REQ-USER-NAME             PIC X(30).                             
002300     05  REQ-NUM-SEATS             PIC 9(3).                              
002400     05  REQ-NUM-SEATS-X REDEFINES REQ-NUM-SEATS                          
002500                                   PIC X(3).                              
002600     05  REQ-CHANNEL-CD            PIC X(1)  VALUE SPACE.                 
002700         88  REQ-CHANNEL-WEB       VALUE 'W'.                             
002800         88  REQ-CHANNEL-PHONE     VALUE 'P'.                             
002900         88  REQ-CHANNEL-BOXOFFICE VALUE 'B'.                             
003000     05  REQ-PROMO-SW              PIC X(1)  VALUE 'N'.                   
003100         88  REQ-PROMO-REQUESTED   VALUE 'Y'.                             
003200         88  REQ-PROMO-NOT-REQUESTED VALUE 'N'.                           
003300     05  REQ-SEAT-ID-TBL.                                                 
003400         10  REQ-SEAT-ID OCCURS 20 TIMES                                  
003500                                   PIC 9(9).                              
003600     05  FILLER                    PIC X(20).                             
003700                                                                          
