000100*****************************************************************         
000200* BKGREC.CPY                                                              
000300* BOOKING RECORD LAYOUT - DYNAMIC EVENT TICKETING SYSTEM                  
000400*                                                                         
000500* ONE ENTRY PER ACCEPTED BOOKING.  WRITTEN BY EVBOOK, APPENDED            
000600* TO BOOKING-OUT IN ASCENDING BKG-ID SEQUENCE.                            
000700*                                                                         
000800* BKG-PROMO-SW AND BKG-CHANNEL-CD ARE RESERVED FOR THE                    
000900* PROMOTIONAL-CODE ENHANCEMENT UNDER SM-89 - DEFINED SO THE               
001000* BOOKING-OUT LAYOUT WOULD NOT HAVE TO CHANGE WHEN THAT WORK              
001100* WAS SCHEDULED.  EVBOOK SETS THEM TO THEIR DEFAULT ONLY.                 
001200* 88 BKG-CANCELLED IS LIKEWISE DEFINED AHEAD OF THE SM-89                 
001300* CANCELLATION PATH - NO PROGRAM SETS BKG-STATUS TO 'CANCELLED'           
001400* TODAY.                                                                  
001500*                                                                         
001600* WRITTEN......... T.KOVAC     1986-04-02                                 
001700* REVISED......... T.KOVAC     1986-04-02  INITIAL RELEASE                
001800* REVISED......... LKW         1990-09-21  ADD BKG-TOTAL-PRICE-X          
001900*                  RAW-BYTE REDEFINE FOR THE PACKED-FIELD AUDIT           
002000*                  DUMP UTILITY (SM-12A).                                 
002100* REVISED......... RDM         1993-05-03  ADD BKG-PROMO-SW /             
002200*                  BKG-CHANNEL-CD / 88 BKG-CANCELLED PER SM-89            
002300*                  (FIELDS DEFINED, NOT YET ACTIVATED).                   
002400*****************************************************************         
002500 01  BOOKING-RECORD.                                                      
002600     05  BKG-ID                    PIC 9(9).                              
002700     05  BKG-USER-NAME             PIC X(30).                             
002800     05  BKG-ORDER                 PIC 9(5).                              
002900     05  BKG-TOTAL-SEATS           PIC 9(3).                              
003000     05  BKG-TOTAL-PRICE           PIC S9(8)V9(2) COMP-3.                 
003100*        RAW-BYTE VIEW OF THE PACKED TOTAL - USED BY THE                  
003200*        OVERNIGHT AUDIT-DUMP UTILITY, NOT BY EVBOOK ITSELF.              
003300     05  BKG-TOTAL-PRICE-X REDEFINES BKG-TOTAL-PRICE                      
003400                                   PIC X(6).                              
003500     05  BKG-STATUS                PIC X(9).                              
003600         88  BKG-CONFIRMED         VALUE 'CONFIRMED'.                     
003700         88  BKG-CANCELLED         VALUE 'CANCELLED'.                     
003800*        SM-89 RESERVED FIELDS - SEE HEADER NOTE - NOT ACTIVE.            
003900     05  BKG-PROMO-SW              PIC X(1)  VALUE 'N'.                   
004000         88  BKG-PROMO-APPLIED     VALUE 'Y'.                             
004100         88  BKG-PROMO-NOT-APPLIED VALUE 'N'.                             
004200     05  BKG-CHANNEL-CD            PIC X(4)  VALUE SPACES.                
004300     05  BKG-DATE                  PIC X(19).                             
004400     05  FILLER                    PIC X(20).                             
004500                                                                          
