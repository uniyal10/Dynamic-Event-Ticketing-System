000100*****************************************************************         
000200* EVINIT.CBL                                                              
000300*                                                                         
000400* PROGRAM.......: EVINIT                                                  
000500* FUNCTION......: BUILDS (OR REBUILDS) THE SEAT INVENTORY FOR             
000600*                 ONE EVENT.  DISCARDS ANY EXISTING SEAT-MASTER           
000700*                 AND GENERATES A FRESH SET OF SEATS, NUMBERED            
000800*                 1 THRU THE REQUESTED SEAT COUNT, ALL MARKED             
000900*                 AVAILABLE.                                              
001000*                                                                         
001100* CHANGE LOG                                                              
001200* ----------                                                              
001300* DATE-WRITTEN... 1986-04-02                                              
001400* 1986-04-02  TK   0000  INITIAL CODING - BOX-OFFICE PILOT.       CR0000  
001500* 1986-04-18  TK   0014  ADD RUN-TIMESTAMP STAMPING OF SEATS.     CR0014  
001600* 1987-11-09  RDM  0062  DEFAULT SEAT COUNT TO 100 WHEN PARM      CR0062  
001700*                        CARD IS BLANK, PER BOX-OFFICE REQUEST.   CR0062  
001800* 1989-02-27  RDM  0101  SWITCH STATUS LITERAL FROM 'OPEN' TO     CR0101  
001900*                        'AVAILABLE' - MATCH NEW SM-44 STANDARD.  CR0101  
002000* 1991-07-15  LKW  0188  FILE-STATUS CHECK ON EVERY WRITE.        CR0188  
002100* 1993-05-03  LKW  0233  REVIEWED FOR REGIONAL BOX-OFFICE ROLLOUT.CR0233  
002200* 1995-01-20  TK   0301  RAISE MAX SEAT COUNT FOR ARENA EVENTS.   CR0301  
002300* 1998-09-11  JP   0349  Y2K - WINDOW 2-DIGIT ACCEPT-FROM-DATE    CR0349  
002400*                        YEAR INTO WS-RUN-YYYY BEFORE STAMPING.   CR0349  
002500* 1999-01-06  JP   0350  Y2K - VERIFIED STAMP FORMAT OVER         CR0350  
002600*                        CENTURY ROLLOVER ON TEST DECK T-9.       CR0350  
002700* 2001-03-30  LKW  0402  MINOR CLEANUP OF COMMENTS, NO LOGIC      CR0402  
002800*                        CHANGE.                                  CR0402  
002900* 2001-09-12  LKW  0430  FOLD PARM-READ AND TIMESTAMP STEPS INTO  CR0430  
003000*                        ONE PERFORM...THRU RANGE - NO LOGIC      CR0430  
003100*                        CHANGE, PARAGRAPH RESTRUCTURE ONLY.      CR0430  
003200* 2002-01-15  JP   0431  SET SM-71 RESERVED FIELDS TO DEFAULT ON  CR0431  
003300*                        EVERY SEAT WRITTEN - SEE SEATREC.CPY.    CR0431  
003400*                                                                         
003500* INSTALLATION..: CENTRAL TICKETING DATA CENTER                           
003600*****************************************************************         
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.     EVINIT.                                                  
003900 AUTHOR.         T. KOVAC.                                                
004000 INSTALLATION.   CENTRAL TICKETING DATA CENTER.                           
004100 DATE-WRITTEN.   04/02/1986.                                              
004200 DATE-COMPILED.  01/15/2002.                                              
004300 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
004400*****************************************************************         
004500* ENVIRONMENT DIVISION - ONE FILE ONLY, THE SEAT MASTER, OPENED *         
004600* OUTPUT AND REWRITTEN FROM SCRATCH EVERY RUN.  SEE SEATREC.CPY *         
004700* FOR THE RECORD LAYOUT.                                         *        
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                                    
005000*    CONFIGURATION SECTION NAMES THE COMPILE/RUN MACHINE AND              
005100*    THE OPERATOR-CONSOLE, PRINTER AND SYSIN DEVICE NAMES USED            
005200*    BELOW - NOTHING IN THIS SECTION VARIES BY EVENT.                     
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.    IBM-3090.                                            
005500 OBJECT-COMPUTER.    IBM-3090.                                            
005600 SPECIAL-NAMES.                                                           
005700*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM - NOT            
005800*    USED BY THIS PROGRAM, WHICH PRODUCES NO PRINTED REPORT, BUT          
005900*    CARRIED FOR CONSISTENCY WITH THE REST OF THE SHOP'S SOURCE.          
006000     C01 IS TOP-OF-FORM                                                   
006100     CONSOLE IS CONSOLE                                                   
006200     SYSIN   IS SYSIN                                                     
006300*    SEAT-STATUS-CLASS IS NOT TESTED ANYWHERE IN THIS PROGRAM -           
006400*    IT IS CARRIED HERE ONLY BECAUSE SPECIAL-NAMES IS SHARED              
006500*    BOILERPLATE ACROSS THE TICKETING SUITE'S PROGRAMS.                   
006600     CLASS SEAT-STATUS-CLASS IS 'A' THRU 'Z'.                             
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900*    SEAT-MASTER-FILE IS PLAIN SEQUENTIAL - IT IS ALWAYS WRITTEN          
007000*    START-TO-FINISH HERE AND ALWAYS READ START-TO-FINISH BY              
007100*    EVBOOK, SO NO KEYED OR LINE-SEQUENTIAL ACCESS IS NEEDED.             
007200     SELECT SEAT-MASTER-FILE                                              
007300         ASSIGN TO SEATMSTR                                               
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS IS WS-SEAT-MASTER-STATUS.                            
007600 DATA DIVISION.                                                           
007700*    ONE FD, ONE FILE - THIS PROGRAM HAS NO OTHER INPUT OR                
007800*    OUTPUT.                                                              
007900 FILE SECTION.                                                            
008000*    SEAT-RECORD COMES FROM THE SHARED COPYBOOK SO EVINIT AND             
008100*    EVBOOK CAN NEVER DRIFT OUT OF SYNC ON THE SEAT LAYOUT.               
008200 FD  SEAT-MASTER-FILE                                                     
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY SEATREC.                                                        
008500*    WORKING STORAGE IS GROUPED BELOW BY PURPOSE - STATUSES,              
008600*    PARM AREA, RUN-DATE/TIME, THEN THE SEAT-GENERATION                   
008700*    COUNTERS THEMSELVES.                                                 
008800 WORKING-STORAGE SECTION.                                                 
008900*----------------------------------------------------------------*        
009000*    FILE STATUS AND SWITCHES                                    *        
009100*----------------------------------------------------------------*        
009200 01  WS-FILE-STATUSES.                                                    
009300     05  WS-SEAT-MASTER-STATUS     PIC X(2) VALUE '00'.                   
009400     05  FILLER                    PIC X(6).                              
009500*----------------------------------------------------------------*        
009600*    CONTROL-CARD PARAMETER AREA                                 *        
009700*                                                                *        
009800*    WS-PARM-NUM-SEATS-X IS THE RAW 3-BYTE ACCEPT TARGET.  IT IS *        
009900*    REDEFINED NUMERICALLY BELOW SO THE BLANK/ZERO TEST AND THE  *        
010000*    DEFAULTING LOGIC IN A1100-GET-PARM CAN BOTH BE DONE WITHOUT *        
010100*    A SEPARATE MOVE.  NOT PADDED WITH FILLER - THE ACCEPT FROM  *        
010200*    SYSIN MUST LAND ON EXACTLY THESE 3 BYTES.                   *        
010300*----------------------------------------------------------------*        
010400 01  WS-PARM-AREA.                                                        
010500     05  WS-PARM-NUM-SEATS-X       PIC X(3) VALUE SPACES.                 
010600 01  WS-PARM-NUM-SEATS-9 REDEFINES WS-PARM-AREA                           
010700                                   PIC 9(3).                              
010800*----------------------------------------------------------------*        
010900*    RUN-DATE / RUN-TIME WORK AREAS                              *        
011000*----------------------------------------------------------------*        
011100 01  WS-RUN-DATE-2.                                                       
011200     05  WS-RUN-YY2                PIC 9(2).                              
011300     05  WS-RUN-MM2                PIC 9(2).                              
011400     05  WS-RUN-DD2                PIC 9(2).                              
011500     05  FILLER                    PIC X(2).                              
011600 01  WS-RUN-DATE-2-X REDEFINES WS-RUN-DATE-2                              
011700                                   PIC 9(6).                              
011800 01  WS-RUN-TIME-2.                                                       
011900     05  WS-RUN-HH2                PIC 9(2).                              
012000     05  WS-RUN-MI2                PIC 9(2).                              
012100     05  WS-RUN-SS2                PIC 9(2).                              
012200     05  WS-RUN-CS2                PIC 9(2).                              
012300     05  FILLER                    PIC X(2).                              
012400 01  WS-RUN-TIME-2-X REDEFINES WS-RUN-TIME-2                              
012500                                   PIC 9(8).                              
012600*    WS-RUN-CENTURY/WS-RUN-YYYY ARE STANDALONE COMP ITEMS, NOT            
012700*    PART OF A GROUP - SEE CR0349/CR0350 BELOW.                           
012800 77  WS-RUN-CENTURY                PIC 9(2)  COMP.                        
012900 77  WS-RUN-YYYY                   PIC 9(4)  COMP.                        
013000 01  WS-TIMESTAMP-19.                                                     
013100     05  WS-TS-YYYY                PIC 9(4).                              
013200     05  WS-TS-DASH1               PIC X     VALUE '-'.                   
013300     05  WS-TS-MM                  PIC 9(2).                              
013400     05  WS-TS-DASH2               PIC X     VALUE '-'.                   
013500     05  WS-TS-DD                  PIC 9(2).                              
013600     05  WS-TS-DASH3               PIC X     VALUE '-'.                   
013700     05  WS-TS-HH                  PIC 9(2).                              
013800     05  WS-TS-DOT1                PIC X     VALUE '.'.                   
013900     05  WS-TS-MI                  PIC 9(2).                              
014000     05  WS-TS-DOT2                PIC X     VALUE '.'.                   
014100     05  WS-TS-SS                  PIC 9(2).                              
014200     05  FILLER                    PIC X(1).                              
014300*----------------------------------------------------------------*        
014400*    SEAT GENERATION COUNTERS                                    *        
014500*----------------------------------------------------------------*        
014600 01  WS-WORK-AREAS.                                                       
014700*    WS-SEAT-NUMBER AND WS-SEAT-ID ARE DRIVEN TOGETHER IN                 
014800*    A2000/A2100 BELOW SO THEY COME OUT EQUAL FOR A FRESHLY               
014900*    INITIALIZED EVENT - SEE THE INITIALIZE-EVENT BUSINESS RULE.          
015000     05  WS-NUM-SEATS              PIC 9(3)  COMP VALUE 100.              
015100     05  WS-SEAT-NUMBER            PIC 9(3)  COMP VALUE 0.                
015200     05  WS-SEAT-ID                PIC 9(9)  COMP VALUE 0.                
015300     05  FILLER                    PIC X(5).                              
015400 PROCEDURE DIVISION.                                                      
015500*    MAIN LINE - THREE STEPS AND OUT.  THERE ARE NO CONTROL               
015600*    BREAKS AND NO TOTALS IN THIS PROGRAM - IT IS A STRAIGHT              
015700*    GENERATE-AND-WRITE LOOP, SO THE MAIN LINE IS KEPT THIS               
015800*    SHORT ON PURPOSE.                                                    
015900*        STEP 1 - GET THE PARM CARD AND THE RUN TIMESTAMP.                
016000     PERFORM A1000-PGM-INIT.                                              
016100*        STEP 2 - REBUILD THE SEAT MASTER, ALL SEATS AVAILABLE.           
016200     PERFORM A2000-BUILD-SEAT-MASTER.                                     
016300*        STEP 3 - ANNOUNCE THE SEAT COUNT AND STOP.                       
016400     PERFORM A9000-PGM-TERMINATION.                                       
016500     STOP RUN.                                                            
016600*                                                                         
016700 A1000-PGM-INIT SECTION.                                                  
016800 A1000-START.                                                             
016900*    INITIALIZATION IS "READ THE PARM CARD, THEN STAMP THE RUN            
017000*    TIMESTAMP" - NEITHER STEP STANDS ALONE, SO AS OF CR0430              
017100*    BOTH ARE CARRIED AS ONE NUMBERED-PARAGRAPH RANGE RATHER              
017200*    THAN TWO SEPARATE PERFORMS.                                          
017300     PERFORM A1100-GET-PARM THRU A1200-EXIT.                              
017400 A1000-EXIT.                                                              
017500     EXIT.                                                                
017600*    A1100-GET-PARM AND A1200-GET-RUN-TIMESTAMP ARE PLAIN                 
017700*    PARAGRAPHS (NOT SECTIONS) SO THE PERFORM...THRU ABOVE CAN            
017800*    RUN THEM AS ONE RANGE - CR0430.                                      
017900 A1100-GET-PARM.                                                          
018000*    ACCEPT THE SEAT-COUNT PARAMETER CARD.  A BLANK CARD OR A             
018100*    CARD PUNCHED ALL ZERO BOTH MEAN "USE THE HOUSE DEFAULT OF            
018200*    100 SEATS" - CR0062, PER THE ORIGINAL BOX-OFFICE REQUEST.            
018300     ACCEPT WS-PARM-NUM-SEATS-X FROM SYSIN.                               
018400     IF WS-PARM-NUM-SEATS-X = SPACES                                      
018500        OR WS-PARM-NUM-SEATS-9 = ZERO                                     
018600         MOVE 100 TO WS-NUM-SEATS                                         
018700     ELSE                                                                 
018800         MOVE WS-PARM-NUM-SEATS-9 TO WS-NUM-SEATS.                        
018900 A1200-GET-RUN-TIMESTAMP.                                                 
019000*    ACCEPT TODAY'S DATE AND TIME FROM THE OPERATING SYSTEM AND           
019100*    BUILD THE 19-BYTE STAMP (YYYY-MM-DD-HH.MM.SS) THAT GOES              
019200*    INTO SEAT-CREATED-AT ON EVERY SEAT WRITTEN BELOW.                    
019300     ACCEPT WS-RUN-DATE-2-X FROM DATE.                                    
019400     ACCEPT WS-RUN-TIME-2-X FROM TIME.                                    
019500*        Y2K WINDOWING - CR0349/CR0350 - SEE CHANGE LOG ABOVE.            
019600*        A 2-DIGIT YEAR OF 50 OR MORE IS TAKEN AS 19XX, ANYTHING          
019700*        LESS IS TAKEN AS 20XX.  VERIFIED ACROSS THE ROLLOVER ON          
019800*        TEST DECK T-9 - CR0350.                                          
019900     IF WS-RUN-YY2 < 50                                                   
020000         MOVE 20 TO WS-RUN-CENTURY                                        
020100     ELSE                                                                 
020200         MOVE 19 TO WS-RUN-CENTURY.                                       
020300     COMPUTE WS-RUN-YYYY = WS-RUN-CENTURY * 100 + WS-RUN-YY2.             
020400*    THE FOUR DASH/DOT FILLER BYTES IN WS-TIMESTAMP-19 WERE               
020500*    MOVED TO VALUE CLAUSES WHEN THE GROUP WAS DEFINED, SO ONLY           
020600*    THE SIX NUMERIC SUB-FIELDS NEED MOVING HERE.                         
020700     MOVE WS-RUN-YYYY TO WS-TS-YYYY.                                      
020800     MOVE WS-RUN-MM2  TO WS-TS-MM.                                        
020900     MOVE WS-RUN-DD2  TO WS-TS-DD.                                        
021000     MOVE WS-RUN-HH2  TO WS-TS-HH.                                        
021100     MOVE WS-RUN-MI2  TO WS-TS-MI.                                        
021200     MOVE WS-RUN-SS2  TO WS-TS-SS.                                        
021300*    WS-TIMESTAMP-19 NOW HOLDS THE COMPLETE STAMP AND IS NOT              
021400*    TOUCHED AGAIN UNTIL THE NEXT RUN - A2100 BELOW MOVES IT              
021500*    UNCHANGED INTO SEAT-CREATED-AT FOR EVERY SEAT WRITTEN.               
021600 A1200-EXIT.                                                              
021700     EXIT.                                                                
021800*                                                                         
021900 A2000-BUILD-SEAT-MASTER SECTION.                                         
022000 A2000-START.                                                             
022100*    OPEN OUTPUT ALWAYS REBUILDS THE FILE FROM SCRATCH - ANY              
022200*    SEAT-MASTER LEFT OVER FROM A PRIOR RUN OF THIS EVENT IS              
022300*    DISCARDED, PER THE INITIALIZE-EVENT BUSINESS RULE.                   
022400     OPEN OUTPUT SEAT-MASTER-FILE.                                        
022500     IF WS-SEAT-MASTER-STATUS NOT = '00'                                  
022600         DISPLAY 'EVINIT - OPEN FAILED ON SEAT-MASTER, STATUS = '         
022700             WS-SEAT-MASTER-STATUS                                        
022800         STOP RUN.                                                        
022900*    SEAT-ID RESTARTS AT ZERO EVERY RUN AND IS BUMPED BY ONE              
023000*    INSIDE A2100 FOR EACH SEAT - SEAT-ID AND SEAT-NUMBER END UP          
023100*    EQUAL FOR A FRESHLY INITIALIZED EVENT, BOTH RUNNING 1..N.            
023200     MOVE ZERO TO WS-SEAT-ID.                                             
023300     PERFORM A2100-WRITE-SEAT-RECORD                                      
023400         VARYING WS-SEAT-NUMBER FROM 1 BY 1                               
023500           UNTIL WS-SEAT-NUMBER > WS-NUM-SEATS.                           
023600*    CLOSE WITH NO EXPLICIT DISPOSITION - STANDARD LABELS,                
023700*    STANDARD END-OF-VOLUME HANDLING.                                     
023800     CLOSE SEAT-MASTER-FILE.                                              
023900 A2000-EXIT.                                                              
024000     EXIT.                                                                
024100 A2100-WRITE-SEAT-RECORD SECTION.                                         
024200 A2100-START.                                                             
024300*    BUILD ONE SEAT RECORD AND WRITE IT.  ALL SEATS COME UP               
024400*    AVAILABLE - NONE ARE EVER BOOKED OR RESERVED AT INIT TIME.           
024500*    SEAT-ID IS THE UNIQUE KEY EVBOOK JOINS ON - IT MUST NEVER            
024600*    REPEAT WITHIN AN EVENT, SO IT IS BUMPED HERE, NOT DERIVED            
024700*    FROM SEAT-NUMBER, EVEN THOUGH THE TWO RUN IN STEP TODAY.             
024800     ADD 1 TO WS-SEAT-ID.                                                 
024900     MOVE WS-SEAT-ID     TO SEAT-ID.                                      
025000     MOVE WS-SEAT-NUMBER TO SEAT-NUMBER.                                  
025100     SET SEAT-AVAILABLE  TO TRUE.                                         
025200     MOVE WS-TIMESTAMP-19 TO SEAT-CREATED-AT.                             
025300     MOVE SPACES          TO SEAT-UPDATED-AT.                             
025400*        SM-71 RESERVED FIELDS - CR0431.  NONE OF THESE ARE               
025500*        ACTIVATED YET; THEY ARE SET TO THEIR DEFAULT HERE SO             
025600*        THE FIELD NEVER GOES OUT TO THE FILE UNINITIALIZED.              
025700     MOVE 'N'    TO SEAT-HOLD-SW.                                         
025800     MOVE 'N'    TO SEAT-PRICE-OVERRIDE-SW.                               
025900     MOVE SPACES TO SEAT-ZONE-CD.                                         
026000     MOVE SPACES TO SEAT-ROW-CD.                                          
026100     WRITE SEAT-RECORD.                                                   
026200*        FILE-STATUS CHECK ON EVERY WRITE - CR0188, ADDED AFTER           
026300*        A FULL VOLUME WAS LOST TO A MISSED DISK-FULL CONDITION.          
026400     IF WS-SEAT-MASTER-STATUS NOT = '00'                                  
026500         DISPLAY 'EVINIT - WRITE FAILED ON SEAT-MASTER, STATUS = '        
026600             WS-SEAT-MASTER-STATUS                                        
026700         STOP RUN.                                                        
026800 A2100-EXIT.                                                              
026900     EXIT.                                                                
027000*                                                                         
027100 A9000-PGM-TERMINATION SECTION.                                           
027200 A9000-START.                                                             
027300*    NO TOTALS TO REPORT OTHER THAN HOW MANY SEATS WERE BUILT -           
027400*    SEE BATCH FLOW STEP 4, THIS PROGRAM PRODUCES NO OTHER                
027500*    OUTPUT.                                                              
027600     DISPLAY 'EVENT INITIALIZED WITH ' WS-NUM-SEATS ' SEATS'.             
027700 A9000-EXIT.                                                              
027800     EXIT.                                                                
027900*    END OF PROGRAM - SEE EVBOOK FOR THE BOOKING/RATING ENGINE            
028000*    THAT READS THE SEAT-MASTER THIS PROGRAM BUILDS.                      
028100                                                                          
