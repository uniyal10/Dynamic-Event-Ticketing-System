000100*****************************************************************         
000200* EVBOOK.CBL                                                              
000300*                                                                         
000400* PROGRAM.......: EVBOOK                                                  
000500* FUNCTION......: RATING/BOOKING ENGINE FOR ONE EVENT.  READS             
000600*                 ONE BOOKING REQUEST PER RECORD, VALIDATES THE           
000700*                 REQUESTED SEATS, PRICES EACH SEAT BY ITS                
000800*                 CUMULATIVE POSITION IN THE EVENT-WIDE BOOKING           
000900*                 SEQUENCE, WRITES THE BOOKING AND BOOKING-SEAT           
001000*                 DETAIL, AND FLIPS BOOKED SEATS TO 'BOOKED' ON           
001100*                 THE SEAT MASTER.                                        
001200*                                                                         
001300* CHANGE LOG                                                              
001400* ----------                                                              
001500* DATE-WRITTEN... 1986-04-09                                              
001600* 1986-04-09  TK   0001  INITIAL CODING - BOX-OFFICE PILOT.       CR0001  
001700* 1986-05-02  TK   0017  ADD ALL-OR-NOTHING REJECT WHEN ANY       CR0017  
001800*                        REQUESTED SEAT ID IS UNKNOWN.            CR0017  
001900* 1987-11-30  RDM  0063  ADD REJECT-AND-LIST WHEN A REQUESTED     CR0063  
002000*                        SEAT IS ALREADY BOOKED.                  CR0063  
002100* 1988-06-14  RDM  0081  INTRODUCE THREE-TIER PRICE TABLE, PER    CR0081  
002200*                        REVENUE MGMT REQUEST SM-12.              CR0081  
002300* 1990-09-21  LKW  0150  BOOKING ORDER NOW A SEPARATE COUNTER     CR0150  
002400*                        FROM BOOKED-SEAT COUNT - SEE SM-12A.     CR0150  
002500* 1993-05-03  LKW  0234  REVIEWED FOR REGIONAL BOX-OFFICE ROLLOUT.CR0234  
002600* 1996-02-08  TK   0310  RAISE SEAT-TABLE LIMIT TO 500 FOR        CR0310  
002700*                        ARENA EVENTS.                            CR0310  
002800* 1998-09-11  JP   0349  Y2K - WINDOW 2-DIGIT ACCEPT-FROM-DATE    CR0349  
002900*                        YEAR INTO WS-RUN-YYYY BEFORE STAMPING.   CR0349  
003000* 1999-01-06  JP   0350  Y2K - VERIFIED STAMP FORMAT OVER         CR0350  
003100*                        CENTURY ROLLOVER ON TEST DECK T-9.       CR0350  
003200* 2001-03-30  LKW  0403  MINOR CLEANUP OF COMMENTS, NO LOGIC      CR0403  
003300*                        CHANGE.                                  CR0403  
003400* 2001-09-12  LKW  0450  FOLD THE SEVEN INIT STEPS (TIMESTAMP,    CR0450  
003500*                        TIER TABLE, FILE OPENS, SEAT-TABLE LOAD, CR0450  
003600*                        BOOKED COUNT, NEXT-KEY SCAN) INTO ONE    CR0450  
003700*                        PERFORM...THRU RANGE - NO LOGIC CHANGE,  CR0450  
003800*                        PARAGRAPH RENUMBER/REORDER ONLY.         CR0450  
003900* 2002-01-15  JP   0451  SET SM-71/SM-89 RESERVED FIELDS TO       CR0451  
004000*                        DEFAULT ON EVERY SEAT, BOOKING AND       CR0451  
004100*                        BOOKING-SEAT RECORD WRITTEN - SEE        CR0451  
004200*                        SEATREC.CPY, BKGREC.CPY, BKGSEAT.CPY.    CR0451  
004300*                                                                         
004400* INSTALLATION..: CENTRAL TICKETING DATA CENTER                           
004500*****************************************************************         
004600* PARAGRAPH MAP - FOR THE NEXT PROGRAMMER WHO HAS TO TRACE THIS           
004700* ONE COLD.  SECTIONS ARE LISTED IN PHYSICAL SOURCE ORDER, NOT            
004800* BY NUMBER, SINCE CR0450 MOVED SEVERAL OF THEM.                          
004900*                                                                         
005000*   A1000  PGM-INIT             ONE PERFORM...THRU COVERS ALL OF          
005100*   A1200  GET-RUN-TIMESTAMP    A1200 THROUGH A1810 - TIMESTAMP,          
005200*   A1300  INIT-TIER-TABLE      TIER TABLE, THE THREE FILE OPENS,         
005300*   A1400  OPEN-REQUEST-FILE    THE SEAT-TABLE LOAD, THE BOOKED-          
005400*   A1500  OPEN-BOOKING-FILES   SEAT RECOUNT AND THE BOOKING-OUT          
005500*   A1600  LOAD-SEAT-TABLE      NEXT-KEY SCAN, IN THAT ORDER, EACH        
005600*   A1610   READ-SEAT           ONE RUNNING ONCE AT THE TOP OF            
005700*   A1700  COUNT-BOOKED-SEATS   THE JOB.                                  
005800*   A1710   COUNT-ONE-SEAT                                                
005900*   A1800  GET-NEXT-BOOKING-KEYS                                          
006000*   A1810   SCAN-BOOKING                                                  
006100*                                                                         
006200*   A2000  PROCESS-REQUESTS     MAIN REQUEST LOOP - READ, BOOK OR         
006300*   A2100   READ-REQUEST        REJECT, READ AGAIN, UNTIL END OF          
006400*   A2200   PROCESS-ONE-REQUEST THE BOOKING-REQUEST-IN DECK.              
006500*                                                                         
006600*   A3000  VALIDATE-AND-BOOK    ONE REQUEST, ALL-OR-NOTHING.              
006700*   A3100   VALIDATE-SEATS-EXIST                                          
006800*   A3110    CHECK-ONE-SEAT-EXISTS                                        
006900*   A3200   CHECK-AVAILABILITY                                            
007000*   A3210    CHECK-ONE-SEAT-AVAIL                                         
007100*   A3300   PRICE-AND-WRITE-BOOKING                                       
007200*   A3310    PRICE-AND-BOOK-ONE-SEAT                                      
007300*   A3320    WRITE-BOOKING-RECORD                                         
007400*   A3900   REJECT-UNAVAILABLE                                            
007500*   A3910    DISPLAY-ONE-UNAVAIL                                          
007600*                                                                         
007700*   A4900  CLOSE-FILES          TERMINATION-TIME I/O ONLY - THE           
007800*   A4910  REWRITE-SEAT-MASTER  OPEN-TIME I/O LIVES UP IN THE             
007900*   A4920   WRITE-ONE-SEAT      A1400-A1810 RANGE NOW.                    
008000*                                                                         
008100*   A6000  GET-SEAT-PRICE       SM-12 TIER LOOKUP AND SEAT-TABLE          
008200*   A6010   CHECK-ONE-TIER      SEARCH-BY-SEAT-ID, CALLED FROM            
008300*   A6100  FIND-SEAT-IN-TABLE   SEVERAL PLACES ABOVE.                     
008400*   A6110   SCAN-ONE-SEAT                                                 
008500*                                                                         
008600*   A9000  PGM-TERMINATION      CLOSE, REWRITE, ANNOUNCE.                 
008700*****************************************************************         
008800* BUSINESS RULES IN FORCE AS OF THE CHANGE LOG ABOVE - FOR A              
008900* FULLER WRITE-UP SEE THE SM-12/SM-12A/SM-89 REQUEST FOLDERS.             
009000*                                                                         
009100*  1. A REQUEST NAMES ONE OR MORE SEAT IDS.  IF ANY NAMED SEAT            
009200*     ID IS NOT ON THE SEAT MASTER AT ALL, THE WHOLE REQUEST IS           
009300*     REJECTED WITH NO SEAT BOOKED AND NOTHING WRITTEN - CR0017.          
009400*  2. IF EVERY NAMED SEAT ID EXISTS BUT ONE OR MORE IS ALREADY            
009500*     'BOOKED', THE WHOLE REQUEST IS REJECTED AND EVERY                   
009600*     UNAVAILABLE SEAT NUMBER IS LISTED BACK TO THE OPERATOR -            
009700*     CR0063.  PARTIAL BOOKING OF A REQUEST IS NOT ALLOWED.               
009800*  3. EACH SEAT BOOKED IS PRICED BY ITS CUMULATIVE POSITION IN            
009900*     THE EVENT-WIDE BOOKING SEQUENCE (PRIOR BOOKED SEATS PLUS            
010000*     ITS OFFSET WITHIN THE CURRENT REQUEST), NOT BY SEAT NUMBER          
010100*     OR SECTION - CR0081, SM-12.  THE FIRST 50 SEATS BOOKED FOR          
010200*     AN EVENT ARE TIER 1, THE NEXT 30 ARE TIER 2, EVERYTHING             
010300*     AFTER THAT IS TIER 3.                                               
010400*  4. BKG-ID IS ONE PER ACCEPTED REQUEST.  BKG-ORDER IS A                 
010500*     SEPARATE, EVENT-WIDE COUNTER - CR0150, SM-12A - SO A                
010600*     REQUEST FOR FIVE SEATS ADVANCES BKG-ORDER BY ONE, NOT BY            
010700*     FIVE.                                                               
010800*  5. A RERUN PARTWAY THROUGH AN EVENT PICKS UP WHERE THE PRIOR           
010900*     RUN LEFT OFF - A1700 RECOUNTS ALREADY-BOOKED SEATS FROM             
011000*     THE SEAT MASTER AND A1800 RESCANS BOOKING-OUT FOR THE               
011100*     HIGHEST BKG-ID/BKG-ORDER IN USE, SO NEITHER COUNTER NOR             
011200*     KEY RESTARTS AT ZERO.                                               
011300*                                                                         
011400* JCL DD / LOGICAL-NAME CROSS REFERENCE - SEE THE PRODUCTION              
011500* JOB STREAM FOR THE ACTUAL DATASET NAMES BEHIND EACH OF THESE.           
011600*                                                                         
011700*     SEATMSTR   SEAT MASTER - UPDATE IN PLACE, SAME DD AS EVINIT         
011800*                USES ON OUTPUT.                                          
011900*     BKGREQIN   BOOKING REQUEST INTAKE - ONE LINE-SEQUENTIAL             
012000*                EXTRACT PER EVENT, BUILT UPSTREAM OF THIS JOB.           
012100*     BOOKOUT    BOOKING HEADER OUTPUT - APPENDED RUN TO RUN.             
012200*     BKGSEATO   BOOKING-SEAT DETAIL OUTPUT - APPENDED RUN TO RUN,        
012300*                PAIRED WITH BOOKOUT BY BKG-ID/BS-BOOKING-ID.             
012400*                                                                         
012500* RESTART / RERUN NOTE - IF THIS STEP ABENDS PARTWAY THROUGH A            
012600* REQUEST DECK, RERUN THE STEP AS-IS.  NOTHING NEEDS TO BE                
012700* BACKED OUT - SEE RULE 5 ABOVE.  DO NOT RESUBMIT AN EARLIER              
012800* BOOKING-REQUEST-IN EXTRACT AGAINST AN EVENT THAT HAS ALREADY            
012900* BEEN PARTIALLY BOOKED; DUPLICATE REQUESTS WILL SIMPLY BE                
013000* REJECTED BY RULE 2 IF THE NAMED SEATS ARE NOW 'BOOKED', BUT             
013100* UNBOOKED SEATS ON A STALE EXTRACT WOULD BE BOOKED TWICE.                
013200*                                                                         
013300* CONSOLE MESSAGE GLOSSARY - WHAT THE OPERATOR SEES AND WHAT TO           
013400* DO ABOUT IT.                                                            
013500*                                                                         
013600*   'EVBOOK - OPEN FAILED ON BOOKING-REQUEST-IN'  FATAL, A1400.           
013700*       CHECK THE DD FOR BKGREQIN - MOST LIKELY THE UPSTREAM              
013800*       EXTRACT STEP DID NOT RUN OR FAILED.                               
013900*   'EVBOOK - ONE OR MORE SEAT IDS ARE INVALID'    A3000.                 
014000*       THE REQUEST NAMED A SEAT ID NOT ON THE SEAT MASTER -              
014100*       REQUEST IS SKIPPED, RUN CONTINUES WITH THE NEXT ONE.              
014200*   'EVBOOK - SEATS ALREADY BOOKED: '              A3900.                 
014300*       FOLLOWED BY ONE LINE PER UNAVAILABLE SEAT NUMBER - THE            
014400*       WHOLE REQUEST WAS REJECTED, RUN CONTINUES.                        
014500*   'EVBOOK - BOOKING CONFIRMED FOR '              A3300.                 
014600*       NORMAL CONFIRMATION, FOLLOWED BY THE REQUESTER NAME.              
014700*   'EVBOOK - RUN COMPLETE'                        A9000.                 
014800*       NORMAL END OF JOB - SEAT MASTER HAS BEEN REWRITTEN.               
014900*                                                                         
015000* TEST DECK NOTE - THE Y2K REGRESSION RUN (CR0350, TEST DECK              
015100* T-9) PUSHED WS-RUN-YY2 THROUGH '00' AND '99' BOTH, CONFIRMING           
015200* WS-TIMESTAMP-19 CAME OUT '2000-...' AND '1999-...' RESPECTIVELY.        
015300* RERUN T-9 AGAINST ANY FUTURE CHANGE TO A1200-GET-RUN-TIMESTAMP.         
015400*****************************************************************         
015500 IDENTIFICATION DIVISION.                                                 
015600 PROGRAM-ID.     EVBOOK.                                                  
015700 AUTHOR.         T. KOVAC.                                                
015800 INSTALLATION.   CENTRAL TICKETING DATA CENTER.                           
015900 DATE-WRITTEN.   04/09/1986.                                              
016000 DATE-COMPILED.  01/15/2002.                                              
016100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
016200*****************************************************************         
016300* ENVIRONMENT DIVISION - FOUR FILES: THE SEAT MASTER (UPDATED   *         
016400* IN PLACE), THE INCOMING BOOKING-REQUEST DECK, AND THE TWO     *         
016500* BOOKING OUTPUT FILES, BOTH EXTENDED RUN TO RUN.               *         
016600*****************************************************************         
016700 ENVIRONMENT DIVISION.                                                    
016800 CONFIGURATION SECTION.                                                   
016900 SOURCE-COMPUTER.    IBM-3090.                                            
017000 OBJECT-COMPUTER.    IBM-3090.                                            
017100 SPECIAL-NAMES.                                                           
017200     C01 IS TOP-OF-FORM                                                   
017300     CONSOLE IS CONSOLE                                                   
017400     CLASS SEAT-STATUS-CLASS IS 'A' THRU 'Z'.                             
017500 INPUT-OUTPUT SECTION.                                                    
017600 FILE-CONTROL.                                                            
017700*    SEAT-MASTER-FILE IS READ WHOLE INTO WS-SEAT-TABLE AT A1600           
017800*    BELOW AND REWRITTEN WHOLE AT A9000 TIME - NO KEYED ACCESS            
017900*    IS NEEDED SINCE THE EVENT IS NEVER SO LARGE THE TABLE WON'T          
018000*    FIT IN MEMORY (SEE WS-SEAT-TABLE, 500 ENTRIES).                      
018100     SELECT SEAT-MASTER-FILE                                              
018200         ASSIGN TO SEATMSTR                                               
018300         ORGANIZATION IS SEQUENTIAL                                       
018400         FILE STATUS IS WS-SEAT-MASTER-STATUS.                            
018500*    BOOKING-REQUEST-IN IS LINE-SEQUENTIAL - IT IS BUILT BY THE           
018600*    UPSTREAM WEB/PHONE/BOX-OFFICE INTAKE EXTRACTS AS PLAIN TEXT,         
018700*    ONE REQUEST PER LINE, NOT AS A FIXED-BLOCK DATA SET.                 
018800     SELECT BOOKING-REQUEST-FILE                                          
018900         ASSIGN TO BKGREQIN                                               
019000         ORGANIZATION IS LINE SEQUENTIAL                                  
019100         FILE STATUS IS WS-BOOKING-REQUEST-STATUS.                        
019200*    BOOKING-OUT-FILE IS OPENED EXTEND BY A1800 ABOVE ON EVERY            
019300*    RUN AFTER THE FIRST - NO ORGANIZATION CLAUSE IS CODED SINCE          
019400*    SEQUENTIAL IS THE COMPILER DEFAULT AND THAT IS WHAT RUNS             
019500*    HERE, SAME AS IT ALWAYS HAS.                                         
019600     SELECT BOOKING-OUT-FILE                                              
019700         ASSIGN TO BOOKOUT                                                
019800         FILE STATUS IS WS-BOOKING-OUT-STATUS.                            
019900*    BOOKING-SEAT-OUT-FILE IS THE DETAIL FILE PAIRED WITH                 
020000*    BOOKING-OUT BY BKG-ID/BS-BOOKING-ID - OPENED BY A1500.               
020100     SELECT BOOKING-SEAT-OUT-FILE                                         
020200         ASSIGN TO BKGSEATO                                               
020300         FILE STATUS IS WS-BOOKING-SEAT-STATUS.                           
020400 DATA DIVISION.                                                           
020500*    ALL FOUR RECORD LAYOUTS COME FROM SHARED COPYBOOKS SO                
020600*    EVINIT AND EVBOOK NEVER DRIFT OUT OF SYNC ON SEAT-RECORD,            
020700*    AND SO THE UPSTREAM INTAKE EXTRACTS AND THE AUDIT-DUMP               
020800*    UTILITY SEE THE SAME LAYOUTS THIS PROGRAM DOES.                      
020900 FILE SECTION.                                                            
021000*    SEAT-MASTER-FILE - ONE ROW PER PHYSICAL SEAT FOR THE EVENT,          
021100*    READ ENTIRE AT A1600 AND REWRITTEN ENTIRE AT A4910.                  
021200 FD  SEAT-MASTER-FILE                                                     
021300     LABEL RECORDS ARE STANDARD.                                          
021400     COPY SEATREC.                                                        
021500*    BOOKING-REQUEST-FILE - ONE ROW PER INCOMING REQUEST, READ            
021600*    ONCE EACH AND NEVER REWRITTEN BY THIS PROGRAM.                       
021700 FD  BOOKING-REQUEST-FILE                                                 
021800     LABEL RECORDS ARE STANDARD.                                          
021900     COPY BKGREQ.                                                         
022000*    BOOKING-OUT-FILE - ONE ROW PER ACCEPTED BOOKING, APPENDED            
022100*    (OPEN EXTEND) ACROSS RUNS OF THE SAME EVENT.                         
022200 FD  BOOKING-OUT-FILE                                                     
022300     LABEL RECORDS ARE STANDARD.                                          
022400     COPY BKGREC.                                                         
022500*    BOOKING-SEAT-OUT-FILE - ONE ROW PER SEAT WITHIN A BOOKING,           
022600*    ALSO APPENDED ACROSS RUNS, GROUPED BY BS-BOOKING-ID.                 
022700 FD  BOOKING-SEAT-OUT-FILE                                                
022800     LABEL RECORDS ARE STANDARD.                                          
022900     COPY BKGSEAT.                                                        
023000*    WORKING STORAGE IS GROUPED BELOW BY PURPOSE - STATUSES AND           
023100*    SWITCHES FIRST, THEN RUN-DATE/TIME, THEN THE SEAT TABLE,             
023200*    TIER TABLE, UNAVAILABLE LIST AND SUBSCRIPTS IN THE ORDER             
023300*    THE PROCEDURE DIVISION USES THEM.                                    
023400 WORKING-STORAGE SECTION.                                                 
023500*----------------------------------------------------------------*        
023600*    FILE STATUSES                                               *        
023700*----------------------------------------------------------------*        
023800 01  WS-FILE-STATUSES.                                                    
023900*    ONE 2-BYTE STATUS PER FILE, IN SELECT ORDER - CHECKED AFTER          
024000*    EVERY OPEN AND EVERY WRITE BELOW.                                    
024100*        '00' NORMAL, '10' END OF FILE, '35' FILE NOT FOUND (SEE          
024200*        A1800 AND A1500 ABOVE FOR WHERE '35' IS EXPECTED AND             
024300*        HANDLED RATHER THAN TREATED AS AN ERROR).                        
024400     05  WS-SEAT-MASTER-STATUS     PIC X(2) VALUE '00'.                   
024500     05  WS-BOOKING-REQUEST-STATUS PIC X(2) VALUE '00'.                   
024600     05  WS-BOOKING-OUT-STATUS     PIC X(2) VALUE '00'.                   
024700     05  WS-BOOKING-SEAT-STATUS    PIC X(2) VALUE '00'.                   
024800     05  FILLER                    PIC X(4).                              
024900*----------------------------------------------------------------*        
025000*    PROGRAM SWITCHES                                            *        
025100*----------------------------------------------------------------*        
025200 01  WS-SWITCHES.                                                         
025300     05  WS-REQUEST-EOF            PIC X(1) VALUE 'N'.                    
025400         88  WS-REQUEST-EOF-YES    VALUE 'Y'.                             
025500     05  WS-BOOKING-OUT-EOF        PIC X(1) VALUE 'N'.                    
025600         88  WS-BOOKING-OUT-EOF-YES VALUE 'Y'.                            
025700     05  WS-SEAT-MASTER-EOF        PIC X(1) VALUE 'N'.                    
025800         88  WS-SEAT-MASTER-EOF-YES VALUE 'Y'.                            
025900*    WS-SEATS-EXIST-OK AND WS-SEATS-AVAIL-OK ARE SET FRESH FOR            
026000*    EACH REQUEST BY A3100/A3200 BELOW - NEITHER CARRIES OVER             
026100*    FROM ONE REQUEST TO THE NEXT.                                        
026200     05  WS-SEATS-EXIST-OK         PIC X(1) VALUE 'Y'.                    
026300     05  WS-SEATS-AVAIL-OK         PIC X(1) VALUE 'Y'.                    
026400     05  FILLER                    PIC X(3).                              
026500*----------------------------------------------------------------*        
026600*    RUN-DATE / RUN-TIME WORK AREAS                              *        
026700*----------------------------------------------------------------*        
026800*    WS-RUN-DATE-2/WS-RUN-TIME-2 ARE THE RAW ACCEPT TARGETS -             
026900*    EACH IS REDEFINED NUMERICALLY SO A1200-GET-RUN-TIMESTAMP             
027000*    CAN BUILD WS-TIMESTAMP-19 WITHOUT AN INTERMEDIATE MOVE.              
027100 01  WS-RUN-DATE-2.                                                       
027200     05  WS-RUN-YY2                PIC 9(2).                              
027300     05  WS-RUN-MM2                PIC 9(2).                              
027400     05  WS-RUN-DD2                PIC 9(2).                              
027500     05  FILLER                    PIC X(2).                              
027600 01  WS-RUN-DATE-2-X REDEFINES WS-RUN-DATE-2                              
027700                                   PIC 9(6).                              
027800 01  WS-RUN-TIME-2.                                                       
027900     05  WS-RUN-HH2                PIC 9(2).                              
028000     05  WS-RUN-MI2                PIC 9(2).                              
028100     05  WS-RUN-SS2                PIC 9(2).                              
028200     05  WS-RUN-CS2                PIC 9(2).                              
028300     05  FILLER                    PIC X(2).                              
028400 01  WS-RUN-TIME-2-X REDEFINES WS-RUN-TIME-2                              
028500                                   PIC 9(8).                              
028600*    WS-RUN-CENTURY/WS-RUN-YYYY ARE STANDALONE COMP ITEMS - SEE           
028700*    CR0349/CR0350 Y2K WINDOWING ABOVE.                                   
028800 77  WS-RUN-CENTURY                PIC 9(2)  COMP.                        
028900 77  WS-RUN-YYYY                   PIC 9(4)  COMP.                        
029000*    WS-TIMESTAMP-19 IS THE FINISHED STAMP, BUILT ONCE AT                 
029100*    INIT TIME AND THEN MOVED UNCHANGED INTO SEAT-UPDATED-AT              
029200*    AND BKG-DATE FOR EVERY SEAT AND BOOKING WRITTEN THIS RUN.            
029300 01  WS-TIMESTAMP-19.                                                     
029400     05  WS-TS-YYYY                PIC 9(4).                              
029500     05  WS-TS-DASH1               PIC X     VALUE '-'.                   
029600     05  WS-TS-MM                  PIC 9(2).                              
029700     05  WS-TS-DASH2               PIC X     VALUE '-'.                   
029800     05  WS-TS-DD                  PIC 9(2).                              
029900     05  WS-TS-DASH3               PIC X     VALUE '-'.                   
030000     05  WS-TS-HH                  PIC 9(2).                              
030100     05  WS-TS-DOT1                PIC X     VALUE '.'.                   
030200     05  WS-TS-MI                  PIC 9(2).                              
030300     05  WS-TS-DOT2                PIC X     VALUE '.'.                   
030400     05  WS-TS-SS                  PIC 9(2).                              
030500     05  FILLER                    PIC X(1).                              
030600*----------------------------------------------------------------*        
030700*    SEAT MASTER - IN-MEMORY TABLE (NO ISAM REQUIRED - SEAT      *        
030800*    MASTER IS PROCESSED BY TABLE LOOKUP)                        *        
030900*----------------------------------------------------------------*        
031000 01  WS-SEAT-TABLE.                                                       
031100*    500 ENTRIES IS THE ARENA-EVENT CEILING RAISED UNDER CR0310 -         
031200*    A4920 BELOW STOPS THE REWRITE LOOP AT WS-SEAT-COUNT, NOT AT          
031300*    THE OCCURS LIMIT, SO SMALLER VENUES ARE NOT PADDED OUT.              
031400     05  WS-SEAT-ENTRY OCCURS 500 TIMES.                                  
031500         10  WS-T-SEAT-ID          PIC 9(9) COMP.                         
031600         10  WS-T-SEAT-NUMBER      PIC 9(3) COMP.                         
031700         10  WS-T-SEAT-STATUS      PIC X(9).                              
031800         10  WS-T-SEAT-DATES.                                             
031900             15  WS-T-SEAT-CREATED-AT PIC X(19).                          
032000             15  WS-T-SEAT-UPDATED-AT PIC X(19).                          
032100         10  WS-T-SEAT-DATES-X REDEFINES WS-T-SEAT-DATES                  
032200                                   PIC X(38).                             
032300     05  FILLER                    PIC X(1).                              
032400 77  WS-SEAT-COUNT                 PIC 9(3) COMP VALUE 0.                 
032500 77  WS-CUR-BOOKED-COUNT           PIC 9(3) COMP VALUE 0.                 
032600 77  WS-MAX-BKG-ID                 PIC 9(9) COMP VALUE 0.                 
032700 77  WS-MAX-BKG-ORDER              PIC 9(5) COMP VALUE 0.                 
032800*----------------------------------------------------------------*        
032900*    TIER PRICE TABLE - SM-12 REVENUE MANAGEMENT RULE            *        
033000*----------------------------------------------------------------*        
033100*    THREE ROWS, UPPER-BOUND ASCENDING - LOADED BY A1300 AT               
033200*    INIT TIME, NEVER CHANGED DURING THE RUN.                             
033300 01  WS-TIER-TABLE.                                                       
033400     05  WS-TIER-ENTRY OCCURS 3 TIMES.                                    
033500         10  WS-TIER-UPPER-BOUND   PIC 9(5) COMP.                         
033600         10  WS-TIER-PRICE         PIC S9(8)V9(2) COMP-3.                 
033700     05  FILLER                    PIC X(1).                              
033800*    WS-SEAT-PRICE/WS-SEAT-ORDER ARE SCRATCH FOR ONE SEAT AT A            
033900*    TIME - NEITHER SURVIVES ACROSS A3310'S VARYING LOOP.                 
034000 77  WS-SEAT-PRICE                 PIC S9(8)V9(2) COMP-3 VALUE 0.         
034100 77  WS-SEAT-ORDER                 PIC 9(5) COMP VALUE 0.                 
034200*----------------------------------------------------------------*        
034300*    UNAVAILABLE-SEAT LIST FOR REJECTION MESSAGE                 *        
034400*----------------------------------------------------------------*        
034500*    OCCURS 20 TO MATCH REQ-SEAT-ID-TBL ON BOOKING-REQUEST-               
034600*    RECORD - A REQUEST CANNOT NAME MORE SEATS THAN THAT SO THE           
034700*    WORST CASE IS EVERY NAMED SEAT LANDING IN THIS LIST.                 
034800*    HOLDS THE SEAT NUMBERS (NOT SEAT IDS) OF EVERY UNAVAILABLE           
034900*    SEAT ON THE CURRENT REQUEST SO A3900 CAN DISPLAY THEM ALL            
035000*    BACK TO THE OPERATOR - CR0063.  RESET TO ZERO AT THE TOP OF          
035100*    EVERY REQUEST BY A3000.                                              
035200 01  WS-UNAVAIL-TABLE.                                                    
035300     05  WS-UNAVAIL-SEAT-NO OCCURS 20 TIMES                               
035400                                   PIC 9(3) COMP.                         
035500     05  FILLER                    PIC X(1).                              
035600 77  WS-UNAVAIL-COUNT              PIC 9(3) COMP VALUE 0.                 
035700*----------------------------------------------------------------*        
035800*    SUBSCRIPTS                                                  *        
035900*----------------------------------------------------------------*        
036000*    ONE SUBSCRIPT PER LOOP IN THE PROCEDURE DIVISION BELOW -             
036100*    NONE ARE SHARED BETWEEN TWO LOOPS AT THE SAME TIME.                  
036200*        WS-SEAT-IX    - A1610 LOAD, A1710 RECOUNT, A4920 REWRITE.        
036300*        WS-SCAN-IX    - A6110 SEAT-ID SEARCH, INNER OF A6100.            
036400*        WS-SEAT-FOUND-IX - RESULT OF A6100, ZERO MEANS NOT FOUND.        
036500*        WS-REQ-IX     - OUTER INDEX INTO THE CURRENT REQUEST'S           
036600*                        REQ-SEAT-ID TABLE, A3110/A3210/A3310.            
036700*        WS-TIER-IX    - POSITIONED BY A6000, READ BY A3310.              
036800*        WS-UNAVAIL-IX - A3910 DISPLAY LOOP ONLY.                         
036900 01  WS-SUBSCRIPTS.                                                       
037000     05  WS-SEAT-IX                PIC 9(3) COMP VALUE 0.                 
037100     05  WS-SCAN-IX                PIC 9(3) COMP VALUE 0.                 
037200     05  WS-SEAT-FOUND-IX          PIC 9(3) COMP VALUE 0.                 
037300     05  WS-REQ-IX                 PIC 9(3) COMP VALUE 0.                 
037400     05  WS-TIER-IX                PIC 9(1) COMP VALUE 0.                 
037500     05  WS-UNAVAIL-IX             PIC 9(3) COMP VALUE 0.                 
037600     05  FILLER                    PIC X(2).                              
037700*    WS-BKG-TOTAL-PRICE ACCUMULATES ACROSS A3310'S VARYING LOOP           
037800*    AND IS MOVED INTO BKG-TOTAL-PRICE BY A3320 ONCE THE WHOLE            
037900*    REQUEST HAS BEEN PRICED.                                             
038000 77  WS-BKG-TOTAL-PRICE            PIC S9(8)V9(2) COMP-3 VALUE 0.         
038100*    MAIN LINE - INIT, PROCESS EVERY REQUEST ON THE FILE,                 
038200*    TERMINATE.  SEE BATCH FLOW STEPS 5-6 - EACH REQUEST IS               
038300*    READ, VALIDATED AND BOOKED OR REJECTED BEFORE THE NEXT               
038400*    REQUEST IS READ; THERE IS NO BUFFERING OF REQUESTS.                  
038500 PROCEDURE DIVISION.                                                      
038600*        STEP 1 - TIMESTAMP, TIER TABLE, FILE OPENS, SEAT                 
038700*        TABLE LOAD, BOOKED-SEAT RECOUNT, NEXT-KEY SCAN.                  
038800     PERFORM A1000-PGM-INIT.                                              
038900*        STEP 2 - READ AND BOOK OR REJECT EVERY REQUEST.                  
039000     PERFORM A2000-PROCESS-REQUESTS.                                      
039100*        STEP 3 - CLOSE FILES, REWRITE SEAT MASTER, ANNOUNCE.             
039200     PERFORM A9000-PGM-TERMINATION.                                       
039300     STOP RUN.                                                            
039400*                                                                         
039500 A1000-PGM-INIT SECTION.                                                  
039600 A1000-START.                                                             
039700*    INIT IS SEVEN STEPS - TIMESTAMP, TIER TABLE, THREE FILE              
039800*    OPENS, THE SEAT-TABLE LOAD AND THE BOOKED-SEAT RECOUNT, AND          
039900*    FINALLY THE NEXT-KEY SCAN OF BOOKING-OUT - NONE STANDS               
040000*    ALONE, SO AS OF CR0450 ALL SEVEN ARE CARRIED AS ONE                  
040100*    PERFORM...THRU RANGE RATHER THAN SEVEN SEPARATE PERFORMS.            
040200     PERFORM A1200-GET-RUN-TIMESTAMP THRU A1810-EXIT.                     
040300 A1000-EXIT.                                                              
040400     EXIT.                                                                
040500*    A1200 THRU A1810 BELOW ARE KEPT PHYSICALLY CONTIGUOUS AND            
040600*    IN EXECUTION ORDER SO THE PERFORM...THRU ABOVE COVERS THEM           
040700*    ALL IN ONE RANGE - CR0450.  DO NOT INSERT AN UNRELATED               
040800*    SECTION BETWEEN A1200 AND A1810 WITHOUT RENUMBERING.                 
040900 A1200-GET-RUN-TIMESTAMP SECTION.                                         
041000 A1200-START.                                                             
041100*    BUILD THE 19-BYTE RUN TIMESTAMP (YYYY-MM-DD-HH.MM.SS) USED           
041200*    BELOW TO STAMP SEAT-UPDATED-AT, BKG-DATE AND THE REST.               
041300     ACCEPT WS-RUN-DATE-2-X FROM DATE.                                    
041400     ACCEPT WS-RUN-TIME-2-X FROM TIME.                                    
041500*        Y2K WINDOWING - CR0349/CR0350 - SEE CHANGE LOG ABOVE.            
041600*        A 2-DIGIT YEAR OF 50 OR MORE IS TAKEN AS 19XX, ANYTHING          
041700*        LESS IS TAKEN AS 20XX.                                           
041800     IF WS-RUN-YY2 < 50                                                   
041900         MOVE 20 TO WS-RUN-CENTURY                                        
042000     ELSE                                                                 
042100         MOVE 19 TO WS-RUN-CENTURY.                                       
042200     COMPUTE WS-RUN-YYYY = WS-RUN-CENTURY * 100 + WS-RUN-YY2.             
042300     MOVE WS-RUN-YYYY TO WS-TS-YYYY.                                      
042400     MOVE WS-RUN-MM2  TO WS-TS-MM.                                        
042500     MOVE WS-RUN-DD2  TO WS-TS-DD.                                        
042600     MOVE WS-RUN-HH2  TO WS-TS-HH.                                        
042700     MOVE WS-RUN-MI2  TO WS-TS-MI.                                        
042800     MOVE WS-RUN-SS2  TO WS-TS-SS.                                        
042900 A1200-EXIT.                                                              
043000     EXIT.                                                                
043100*    A1300-INIT-TIER-TABLE WAS A1400 BEFORE CR0450 - RENUMBERED           
043200*    ONLY SO IT FALLS INSIDE THE NEW PERFORM...THRU RANGE.                
043300 A1300-INIT-TIER-TABLE SECTION.                                           
043400 A1300-START.                                                             
043500*    SM-12 THREE-TIER TABLE - SEATS 1-50 OF THE BOOKING                   
043600*    SEQUENCE AT $50, 51-80 AT $75, 81 AND UP AT $100.  SEE               
043700*    A6000-GET-SEAT-PRICE BELOW FOR HOW WS-SEAT-ORDER DRIVES              
043800*    THE LOOKUP.                                                          
043900     MOVE    50 TO WS-TIER-UPPER-BOUND(1).                                
044000     MOVE  50.00 TO WS-TIER-PRICE(1).                                     
044100     MOVE    80 TO WS-TIER-UPPER-BOUND(2).                                
044200     MOVE  75.00 TO WS-TIER-PRICE(2).                                     
044300     MOVE 99999 TO WS-TIER-UPPER-BOUND(3).                                
044400     MOVE 100.00 TO WS-TIER-PRICE(3).                                     
044500 A1300-EXIT.                                                              
044600     EXIT.                                                                
044700*    A1400-OPEN-REQUEST-FILE WAS A4100 BEFORE CR0450.                     
044800 A1400-OPEN-REQUEST-FILE SECTION.                                         
044900 A1400-START.                                                             
045000*    NO REQUESTS, NO RUN - AN OPEN FAILURE HERE IS FATAL, NOT             
045100*    SOMETHING TO LOG AND CONTINUE PAST.                                  
045200     OPEN INPUT BOOKING-REQUEST-FILE.                                     
045300     IF WS-BOOKING-REQUEST-STATUS NOT = '00'                              
045400         DISPLAY 'EVBOOK - OPEN FAILED ON BOOKING-REQUEST-IN'             
045500         STOP RUN.                                                        
045600 A1400-EXIT.                                                              
045700     EXIT.                                                                
045800*    A1500-OPEN-BOOKING-FILES WAS A4150 BEFORE CR0450.  STATUS            
045900*    '35' MEANS THE DETAIL FILE DOES NOT EXIST YET - THIS IS              
046000*    THE EVENT'S FIRST BOOKING RUN, SO IT IS OPENED OUTPUT                
046100*    INSTEAD OF EXTEND.                                                   
046200 A1500-OPEN-BOOKING-FILES SECTION.                                        
046300 A1500-START.                                                             
046400     OPEN EXTEND BOOKING-SEAT-OUT-FILE.                                   
046500     IF WS-BOOKING-SEAT-STATUS = '35'                                     
046600         OPEN OUTPUT BOOKING-SEAT-OUT-FILE.                               
046700 A1500-EXIT.                                                              
046800     EXIT.                                                                
046900*    A1600-LOAD-SEAT-TABLE/A1610-READ-SEAT WERE A4200/A4210               
047000*    BEFORE CR0450 - PULLS THE WHOLE SEAT MASTER INTO                     
047100*    WS-SEAT-TABLE SO A6100-FIND-SEAT-IN-TABLE CAN DO A TABLE             
047200*    SCAN INSTEAD OF A RE-READ OF THE FILE.                               
047300 A1600-LOAD-SEAT-TABLE SECTION.                                           
047400 A1600-START.                                                             
047500     OPEN INPUT SEAT-MASTER-FILE.                                         
047600     MOVE 0   TO WS-SEAT-COUNT.                                           
047700     MOVE 'N' TO WS-SEAT-MASTER-EOF.                                      
047800     PERFORM A1610-READ-SEAT                                              
047900         UNTIL WS-SEAT-MASTER-EOF-YES.                                    
048000     CLOSE SEAT-MASTER-FILE.                                              
048100 A1600-EXIT.                                                              
048200     EXIT.                                                                
048300 A1610-READ-SEAT SECTION.                                                 
048400 A1610-START.                                                             
048500     READ SEAT-MASTER-FILE                                                
048600         AT END                                                           
048700             MOVE 'Y' TO WS-SEAT-MASTER-EOF                               
048800             GO TO A1610-EXIT.                                            
048900     ADD 1 TO WS-SEAT-COUNT.                                              
049000     MOVE SEAT-ID         TO WS-T-SEAT-ID(WS-SEAT-COUNT).                 
049100     MOVE SEAT-NUMBER     TO WS-T-SEAT-NUMBER(WS-SEAT-COUNT).             
049200     MOVE SEAT-STATUS     TO WS-T-SEAT-STATUS(WS-SEAT-COUNT).             
049300     MOVE SEAT-CREATED-AT TO WS-T-SEAT-CREATED-AT(WS-SEAT-COUNT).         
049400     MOVE SEAT-UPDATED-AT TO WS-T-SEAT-UPDATED-AT(WS-SEAT-COUNT).         
049500 A1610-EXIT.                                                              
049600     EXIT.                                                                
049700*    A1700-COUNT-BOOKED-SEATS/A1710-COUNT-ONE-SEAT WERE                   
049800*    A1300/A1310 BEFORE CR0450 - MOVED DOWN SO THE SEAT TABLE             
049900*    (LOADED JUST ABOVE) IS IN MEMORY BEFORE IT IS SCANNED.               
050000 A1700-COUNT-BOOKED-SEATS SECTION.                                        
050100 A1700-START.                                                             
050200*    WS-CUR-BOOKED-COUNT FEEDS A3300-PRICE-AND-WRITE-BOOKING'S            
050300*    WS-SEAT-ORDER COMPUTATION - A RERUN PARTWAY THROUGH AN               
050400*    EVENT MUST PRICE THE NEXT SEAT AS IF NO RUN HAD STOPPED.             
050500     MOVE 0 TO WS-CUR-BOOKED-COUNT.                                       
050600     PERFORM A1710-COUNT-ONE-SEAT                                         
050700         VARYING WS-SEAT-IX FROM 1 BY 1                                   
050800           UNTIL WS-SEAT-IX > WS-SEAT-COUNT.                              
050900 A1700-EXIT.                                                              
051000     EXIT.                                                                
051100 A1710-COUNT-ONE-SEAT SECTION.                                            
051200 A1710-START.                                                             
051300     IF WS-T-SEAT-STATUS(WS-SEAT-IX) = 'BOOKED'                           
051400         ADD 1 TO WS-CUR-BOOKED-COUNT.                                    
051500 A1710-EXIT.                                                              
051600     EXIT.                                                                
051700*    A1800-GET-NEXT-BOOKING-KEYS/A1810-SCAN-BOOKING WERE                  
051800*    A4300/A4310 BEFORE CR0450 - SCANS ANY BOOKING-OUT LEFT               
051900*    FROM A PRIOR RUN OF THIS EVENT SO BKG-ID AND BKG-ORDER               
052000*    RESUME WHERE THEY LEFT OFF RATHER THAN RESTARTING AT ONE.            
052100 A1800-GET-NEXT-BOOKING-KEYS SECTION.                                     
052200 A1800-START.                                                             
052300     MOVE 0 TO WS-MAX-BKG-ID.                                             
052400     MOVE 0 TO WS-MAX-BKG-ORDER.                                          
052500     MOVE 'N' TO WS-BOOKING-OUT-EOF.                                      
052600*        TRY THE FILE AS INPUT FIRST - STATUS '00' MEANS                  
052700*        BOOKING-OUT ALREADY HAS ROWS FROM AN EARLIER RUN OF              
052800*        THIS EVENT, SO SCAN IT FOR THE HIGH-WATER KEYS BEFORE            
052900*        REOPENING EXTEND TO APPEND.  ANY OTHER STATUS MEANS              
053000*        THIS IS THE FIRST RUN - OPEN OUTPUT AND START AT ZERO.           
053100     OPEN INPUT BOOKING-OUT-FILE.                                         
053200     IF WS-BOOKING-OUT-STATUS = '00'                                      
053300         PERFORM A1810-SCAN-BOOKING                                       
053400             UNTIL WS-BOOKING-OUT-EOF-YES                                 
053500         CLOSE BOOKING-OUT-FILE                                           
053600         OPEN EXTEND BOOKING-OUT-FILE                                     
053700     ELSE                                                                 
053800         OPEN OUTPUT BOOKING-OUT-FILE.                                    
053900 A1800-EXIT.                                                              
054000     EXIT.                                                                
054100*    ONE READ, ONE COMPARE AGAINST EACH OF THE TWO RUNNING                
054200*    MAXIMUMS - BOOKING-OUT NEED NOT BE IN BKG-ID SEQUENCE FOR            
054300*    THIS TO WORK, IT JUST HAS TO BE READ END TO END ONCE.                
054400 A1810-SCAN-BOOKING SECTION.                                              
054500 A1810-START.                                                             
054600     READ BOOKING-OUT-FILE                                                
054700         AT END                                                           
054800             MOVE 'Y' TO WS-BOOKING-OUT-EOF                               
054900             GO TO A1810-EXIT.                                            
055000     IF BKG-ID > WS-MAX-BKG-ID                                            
055100         MOVE BKG-ID TO WS-MAX-BKG-ID.                                    
055200     IF BKG-ORDER > WS-MAX-BKG-ORDER                                      
055300         MOVE BKG-ORDER TO WS-MAX-BKG-ORDER.                              
055400 A1810-EXIT.                                                              
055500     EXIT.                                                                
055600*                                                                         
055700*    MAIN REQUEST LOOP - ONE BOOKING-REQUEST RECORD IN, ONE               
055800*    ACCEPT-OR-REJECT DECISION OUT, UNTIL BOOKING-REQUEST-IN              
055900*    HITS END OF FILE.                                                    
056000 A2000-PROCESS-REQUESTS SECTION.                                          
056100 A2000-START.                                                             
056200     PERFORM A2100-READ-REQUEST.                                          
056300     PERFORM A2200-PROCESS-ONE-REQUEST                                    
056400         UNTIL WS-REQUEST-EOF-YES.                                        
056500 A2000-EXIT.                                                              
056600     EXIT.                                                                
056700*    A2100 IS THE ONLY READ AGAINST BOOKING-REQUEST-IN IN THE             
056800*    WHOLE PROGRAM - CALLED ONCE TO PRIME THE LOOP AND ONCE AT            
056900*    THE BOTTOM OF EVERY ITERATION BY A2200 BELOW.                        
057000 A2100-READ-REQUEST SECTION.                                              
057100 A2100-START.                                                             
057200     READ BOOKING-REQUEST-FILE                                            
057300         AT END MOVE 'Y' TO WS-REQUEST-EOF.                               
057400 A2100-EXIT.                                                              
057500     EXIT.                                                                
057600*    ONE PASS OF A2200 IS ONE REQUEST - BOOK-OR-REJECT THE                
057700*    CURRENT RECORD, THEN READ THE NEXT ONE.  A3000 DECIDES               
057800*    WHETHER THE REQUEST IS BOOKED; THIS PARAGRAPH DOES NOT               
057900*    CARE WHICH WAY THAT CAME OUT.                                        
058000 A2200-PROCESS-ONE-REQUEST SECTION.                                       
058100 A2200-START.                                                             
058200     PERFORM A3000-VALIDATE-AND-BOOK.                                     
058300     PERFORM A2100-READ-REQUEST.                                          
058400 A2200-EXIT.                                                              
058500     EXIT.                                                                
058600*                                                                         
058700*    A3000 IS ALL-OR-NOTHING FOR THE WHOLE REQUEST - CR0017 AND           
058800*    CR0063 - IF ANY ONE SEAT ON THE REQUEST IS UNKNOWN OR                
058900*    ALREADY BOOKED, NO SEAT ON THE REQUEST IS BOOKED AND                 
059000*    NOTHING IS WRITTEN.                                                  
059100 A3000-VALIDATE-AND-BOOK SECTION.                                         
059200 A3000-START.                                                             
059300     MOVE 0 TO WS-UNAVAIL-COUNT.                                          
059400     PERFORM A3100-VALIDATE-SEATS-EXIST.                                  
059500     IF WS-SEATS-EXIST-OK = 'N'                                           
059600         DISPLAY 'EVBOOK - ONE OR MORE SEAT IDS ARE INVALID'              
059700         GO TO A3000-EXIT.                                                
059800     PERFORM A3200-CHECK-AVAILABILITY.                                    
059900     IF WS-SEATS-AVAIL-OK = 'N'                                           
060000         PERFORM A3900-REJECT-UNAVAILABLE                                 
060100         GO TO A3000-EXIT.                                                
060200     PERFORM A3300-PRICE-AND-WRITE-BOOKING.                               
060300 A3000-EXIT.                                                              
060400     EXIT.                                                                
060500*    FIRST PASS OVER THE REQUEST - DOES EVERY NAMED SEAT ID               
060600*    EXIST ON THE SEAT MASTER AT ALL.  AVAILABILITY IS NOT                
060700*    CHECKED HERE; THAT IS A3200 BELOW, AND ONLY RUNS IF THIS             
060800*    PASS SUCCEEDS - SEE A3000-VALIDATE-AND-BOOK.                         
060900 A3100-VALIDATE-SEATS-EXIST SECTION.                                      
061000 A3100-START.                                                             
061100     MOVE 'Y' TO WS-SEATS-EXIST-OK.                                       
061200     PERFORM A3110-CHECK-ONE-SEAT-EXISTS                                  
061300         VARYING WS-REQ-IX FROM 1 BY 1                                    
061400           UNTIL WS-REQ-IX > REQ-NUM-SEATS.                               
061500 A3100-EXIT.                                                              
061600     EXIT.                                                                
061700 A3110-CHECK-ONE-SEAT-EXISTS SECTION.                                     
061800 A3110-START.                                                             
061900*    A SEAT ID THAT CANNOT BE FOUND IN THE TABLE AT ALL (NOT              
062000*    JUST UNAVAILABLE) IS AN EDIT ERROR, NOT A BOOKING                    
062100*    CONFLICT - CR0017.                                                   
062200     PERFORM A6100-FIND-SEAT-IN-TABLE.                                    
062300     IF WS-SEAT-FOUND-IX = 0                                              
062400         MOVE 'N' TO WS-SEATS-EXIST-OK.                                   
062500 A3110-EXIT.                                                              
062600     EXIT.                                                                
062700*    SECOND PASS - NOW THAT EVERY SEAT ID IS KNOWN TO EXIST,              
062800*    CHECK WHETHER ANY OF THEM IS ALREADY 'BOOKED' BY AN EARLIER          
062900*    REQUEST THIS RUN OR A PRIOR ONE.                                     
063000 A3200-CHECK-AVAILABILITY SECTION.                                        
063100 A3200-START.                                                             
063200     MOVE 'Y' TO WS-SEATS-AVAIL-OK.                                       
063300     PERFORM A3210-CHECK-ONE-SEAT-AVAIL                                   
063400         VARYING WS-REQ-IX FROM 1 BY 1                                    
063500           UNTIL WS-REQ-IX > REQ-NUM-SEATS.                               
063600 A3200-EXIT.                                                              
063700     EXIT.                                                                
063800 A3210-CHECK-ONE-SEAT-AVAIL SECTION.                                      
063900 A3210-START.                                                             
064000*    EVERY SEAT ON THE REQUEST IS CHECKED, NOT JUST THE FIRST             
064100*    UNAVAILABLE ONE FOUND, SO A3900 CAN LIST ALL OF THEM BACK            
064200*    TO THE OPERATOR AT ONCE - CR0063.                                    
064300     PERFORM A6100-FIND-SEAT-IN-TABLE.                                    
064400     IF WS-T-SEAT-STATUS(WS-SEAT-FOUND-IX) NOT = 'AVAILABLE'              
064500         MOVE 'N' TO WS-SEATS-AVAIL-OK                                    
064600         ADD 1 TO WS-UNAVAIL-COUNT                                        
064700         MOVE WS-T-SEAT-NUMBER(WS-SEAT-FOUND-IX)                          
064800             TO WS-UNAVAIL-SEAT-NO(WS-UNAVAIL-COUNT).                     
064900 A3210-EXIT.                                                              
065000     EXIT.                                                                
065100*    A3300 ASSIGNS THE NEXT BKG-ID AND BKG-ORDER, PRICES AND              
065200*    WRITES EACH SEAT, THEN WRITES THE ONE BOOKING HEADER                 
065300*    RECORD FOR THE WHOLE REQUEST - SEE SM-12A, BOOKING ORDER             
065400*    IS A SEPARATE COUNTER FROM BOOKED-SEAT COUNT.                        
065500 A3300-PRICE-AND-WRITE-BOOKING SECTION.                                   
065600 A3300-START.                                                             
065700*        BKG-ID AND BKG-ORDER BOTH ADVANCE BY ONE PER REQUEST,            
065800*        REGARDLESS OF HOW MANY SEATS ARE ON IT - RULE 4 ABOVE.           
065900     ADD 1 TO WS-MAX-BKG-ID.                                              
066000     ADD 1 TO WS-MAX-BKG-ORDER.                                           
066100     MOVE WS-MAX-BKG-ID TO BKG-ID.                                        
066200*        ZEROED HERE SO A3310'S ROUNDED COMPUTE CAN ACCUMULATE            
066300*        INTO IT ONE SEAT AT A TIME BELOW.                                
066400     MOVE 0 TO WS-BKG-TOTAL-PRICE.                                        
066500     PERFORM A3310-PRICE-AND-BOOK-ONE-SEAT                                
066600         VARYING WS-REQ-IX FROM 1 BY 1                                    
066700           UNTIL WS-REQ-IX > REQ-NUM-SEATS.                               
066800     PERFORM A3320-WRITE-BOOKING-RECORD.                                  
066900*        WS-CUR-BOOKED-COUNT MUST ADVANCE BY THE FULL SEAT COUNT          
067000*        SO THE NEXT REQUEST'S A3310 PRICES CORRECTLY OFF OF IT.          
067100     ADD REQ-NUM-SEATS TO WS-CUR-BOOKED-COUNT.                            
067200     DISPLAY 'EVBOOK - BOOKING CONFIRMED FOR ' REQ-USER-NAME.             
067300 A3300-EXIT.                                                              
067400     EXIT.                                                                
067500 A3310-PRICE-AND-BOOK-ONE-SEAT SECTION.                                   
067600 A3310-START.                                                             
067700*    WS-SEAT-ORDER IS THIS SEAT'S CUMULATIVE POSITION IN THE              
067800*    EVENT-WIDE BOOKING SEQUENCE - PRIOR BOOKED SEATS PLUS ITS            
067900*    OFFSET WITHIN THE CURRENT REQUEST - AND IS WHAT DRIVES THE           
068000*    TIER LOOKUP IN A6000, NOT THE SEAT NUMBER ITSELF.                    
068100     COMPUTE WS-SEAT-ORDER = WS-CUR-BOOKED-COUNT + WS-REQ-IX.             
068200     PERFORM A6000-GET-SEAT-PRICE.                                        
068300     COMPUTE WS-BKG-TOTAL-PRICE ROUNDED =                                 
068400         WS-BKG-TOTAL-PRICE + WS-SEAT-PRICE.                              
068500*        RE-FIND THE SAME TABLE ROW A3110/A3210 ALREADY CHECKED -         
068600*        WS-SEAT-FOUND-IX IS NOT CARRIED BETWEEN SECTIONS.                
068700     PERFORM A6100-FIND-SEAT-IN-TABLE.                                    
068800     MOVE BKG-ID         TO BS-BOOKING-ID.                                
068900     MOVE WS-T-SEAT-ID(WS-SEAT-FOUND-IX) TO BS-SEAT-ID.                   
069000     MOVE WS-SEAT-PRICE  TO BS-SEAT-PRICE.                                
069100     MOVE WS-SEAT-ORDER  TO BS-SEAT-ORDER.                                
069200*        BS-TIER-CD RECORDS WHICH TIER ROW PRICED THIS SEAT -             
069300*        WS-TIER-IX IS LEFT POSITIONED BY A6000 JUST ABOVE.               
069400*        SM-89 - CR0451.                                                  
069500     MOVE WS-TIER-IX     TO BS-TIER-CD.                                   
069600*        BS-VOID-SW RESERVED FOR SM-89 - NOT ACTIVATED, SEE               
069700*        BKGSEAT.CPY.                                                     
069800     MOVE 'N'            TO BS-VOID-SW.                                   
069900     WRITE BOOKING-SEAT-RECORD.                                           
070000     MOVE 'BOOKED' TO WS-T-SEAT-STATUS(WS-SEAT-FOUND-IX).                 
070100     MOVE WS-TIMESTAMP-19                                                 
070200         TO WS-T-SEAT-UPDATED-AT(WS-SEAT-FOUND-IX).                       
070300 A3310-EXIT.                                                              
070400     EXIT.                                                                
070500*    ONE BOOKING HEADER PER REQUEST, WRITTEN AFTER EVERY SEAT ON          
070600*    IT HAS BEEN PRICED AND WRITTEN BY A3310 ABOVE.                       
070700 A3320-WRITE-BOOKING-RECORD SECTION.                                      
070800 A3320-START.                                                             
070900     MOVE REQ-USER-NAME      TO BKG-USER-NAME.                            
071000     MOVE WS-MAX-BKG-ORDER   TO BKG-ORDER.                                
071100     MOVE REQ-NUM-SEATS      TO BKG-TOTAL-SEATS.                          
071200     MOVE WS-BKG-TOTAL-PRICE TO BKG-TOTAL-PRICE.                          
071300*        EVERY BOOKING WRITTEN BY THIS PROGRAM IS CONFIRMED ON            
071400*        ARRIVAL - BKG-CANCELLED IS SM-89, NOT YET ACTIVATED.             
071500     SET BKG-CONFIRMED       TO TRUE.                                     
071600     MOVE WS-TIMESTAMP-19    TO BKG-DATE.                                 
071700*        BKG-PROMO-SW/BKG-CHANNEL-CD RESERVED FOR SM-89 - NOT             
071800*        ACTIVATED, SEE BKGREC.CPY - SET TO DEFAULT SO NEITHER            
071900*        GOES OUT UNINITIALIZED.                                          
072000     MOVE 'N'                TO BKG-PROMO-SW.                             
072100     MOVE SPACES              TO BKG-CHANNEL-CD.                          
072200     WRITE BOOKING-RECORD.                                                
072300 A3320-EXIT.                                                              
072400     EXIT.                                                                
072500*    A3900/A3910 FIRE ONLY WHEN A3200 FOUND AT LEAST ONE SEAT             
072600*    NOT AVAILABLE - CR0063.  THE WHOLE REQUEST IS REJECTED;              
072700*    NOTHING IS WRITTEN AND NO SEAT STATUS IS CHANGED.                    
072800 A3900-REJECT-UNAVAILABLE SECTION.                                        
072900 A3900-START.                                                             
073000     DISPLAY 'EVBOOK - SEATS ALREADY BOOKED: '.                           
073100     PERFORM A3910-DISPLAY-ONE-UNAVAIL                                    
073200         VARYING WS-UNAVAIL-IX FROM 1 BY 1                                
073300           UNTIL WS-UNAVAIL-IX > WS-UNAVAIL-COUNT.                        
073400 A3900-EXIT.                                                              
073500     EXIT.                                                                
073600*    ONE DISPLAY LINE PER UNAVAILABLE SEAT NUMBER COLLECTED BY            
073700*    A3210 ABOVE - SEAT NUMBER, NOT SEAT ID, SINCE THAT IS WHAT           
073800*    THE BOX-OFFICE OPERATOR RECOGNIZES ON THE REQUEST FORM.              
073900 A3910-DISPLAY-ONE-UNAVAIL SECTION.                                       
074000 A3910-START.                                                             
074100     DISPLAY '   SEAT NUMBER '                                            
074200         WS-UNAVAIL-SEAT-NO(WS-UNAVAIL-IX).                               
074300 A3910-EXIT.                                                              
074400     EXIT.                                                                
074500*                                                                         
074600* IO RELATED SECTIONS                                                     
074700*                                                                         
074800* NOTE - THE FILE-OPEN AND SEAT/BOOKING-KEY LOAD STEPS THAT               
074900* USED TO LIVE HERE (A4100/A4150/A4200/A4210/A4300/A4310) WERE            
075000* RENUMBERED A1400 THRU A1810 AND MOVED UP INTO THE INIT RANGE            
075100* UNDER CR0450 SO THEY COULD BE COVERED BY ONE PERFORM...THRU.            
075200* ONLY THE TERMINATION-TIME I/O (CLOSE AND SEAT-MASTER REWRITE)           
075300* REMAINS IN THIS SECTION OF THE PROGRAM.                                 
075400*    SEAT-MASTER-FILE IS NOT CLOSED HERE - IT WAS ALREADY CLOSED          
075500*    BY A1600 AFTER THE LOAD AND IS REOPENED OUTPUT BY A4910              
075600*    BELOW FOR THE REWRITE.                                               
075700 A4900-CLOSE-FILES SECTION.                                               
075800 A4900-START.                                                             
075900     CLOSE BOOKING-REQUEST-FILE.                                          
076000     CLOSE BOOKING-OUT-FILE.                                              
076100     CLOSE BOOKING-SEAT-OUT-FILE.                                         
076200 A4900-EXIT.                                                              
076300     EXIT.                                                                
076400*    THE WHOLE IN-MEMORY SEAT TABLE IS WRITTEN BACK OUT IN                
076500*    SUBSCRIPT ORDER - ANY SEAT FLIPPED TO 'BOOKED' BY A3310              
076600*    DURING THIS RUN GOES OUT WITH ITS NEW STATUS.                        
076700 A4910-REWRITE-SEAT-MASTER SECTION.                                       
076800 A4910-START.                                                             
076900     OPEN OUTPUT SEAT-MASTER-FILE.                                        
077000     PERFORM A4920-WRITE-ONE-SEAT                                         
077100         VARYING WS-SEAT-IX FROM 1 BY 1                                   
077200           UNTIL WS-SEAT-IX > WS-SEAT-COUNT.                              
077300     CLOSE SEAT-MASTER-FILE.                                              
077400 A4910-EXIT.                                                              
077500     EXIT.                                                                
077600*    ONE OUTPUT RECORD PER TABLE ROW, SUBSCRIPT ORDER - THE               
077700*    SAME FIELD-BY-FIELD LAYOUT EVINIT ORIGINALLY BUILT, WITH             
077800*    WHATEVER STATUS CHANGES A3310 MADE DURING THIS RUN.                  
077900 A4920-WRITE-ONE-SEAT SECTION.                                            
078000 A4920-START.                                                             
078100     MOVE WS-T-SEAT-ID(WS-SEAT-IX)     TO SEAT-ID.                        
078200     MOVE WS-T-SEAT-NUMBER(WS-SEAT-IX) TO SEAT-NUMBER.                    
078300     MOVE WS-T-SEAT-STATUS(WS-SEAT-IX) TO SEAT-STATUS.                    
078400     MOVE WS-T-SEAT-CREATED-AT(WS-SEAT-IX)                                
078500         TO SEAT-CREATED-AT.                                              
078600     MOVE WS-T-SEAT-UPDATED-AT(WS-SEAT-IX)                                
078700         TO SEAT-UPDATED-AT.                                              
078800*        SM-71 RESERVED FIELDS - CR0451.  NONE OF THESE ARE               
078900*        ACTIVATED YET; WS-SEAT-TABLE CARRIES NO COLUMN FOR               
079000*        THEM, SO THEY ARE SET TO DEFAULT HERE RATHER THAN                
079100*        ROUND-TRIPPED THROUGH THE TABLE.                                 
079200     MOVE 'N'    TO SEAT-HOLD-SW.                                         
079300     MOVE 'N'    TO SEAT-PRICE-OVERRIDE-SW.                               
079400     MOVE SPACES TO SEAT-ZONE-CD.                                         
079500     MOVE SPACES TO SEAT-ROW-CD.                                          
079600     WRITE SEAT-RECORD.                                                   
079700 A4920-EXIT.                                                              
079800     EXIT.                                                                
079900*                                                                         
080000* TIER PRICING LOOKUP (SM-12 REVENUE MANAGEMENT RULE)                     
080100*                                                                         
080200 A6000-GET-SEAT-PRICE SECTION.                                            
080300 A6000-START.                                                             
080400*    WALK THE THREE-ROW TIER TABLE FROM THE LOW END UNTIL                 
080500*    WS-SEAT-ORDER FITS UNDER A ROW'S UPPER BOUND - WS-TIER-IX            
080600*    IS LEFT POSITIONED ON THAT ROW FOR A3310 TO STAMP ONTO               
080700*    BS-TIER-CD.                                                          
080800     MOVE 1 TO WS-TIER-IX.                                                
080900     PERFORM A6010-CHECK-ONE-TIER                                         
081000         UNTIL WS-SEAT-ORDER <= WS-TIER-UPPER-BOUND(WS-TIER-IX).          
081100     MOVE WS-TIER-PRICE(WS-TIER-IX) TO WS-SEAT-PRICE.                     
081200 A6000-EXIT.                                                              
081300     EXIT.                                                                
081400*    ONE COMPARE PER CALL - ADVANCES WS-TIER-IX AT MOST ONCE,             
081500*    SO THE UNTIL TEST IN A6000 ABOVE RECHECKS EACH TIME ROUND.           
081600 A6010-CHECK-ONE-TIER SECTION.                                            
081700 A6010-START.                                                             
081800     IF WS-SEAT-ORDER > WS-TIER-UPPER-BOUND(WS-TIER-IX)                   
081900         ADD 1 TO WS-TIER-IX.                                             
082000 A6010-EXIT.                                                              
082100     EXIT.                                                                
082200*    A6100/A6110 ARE THE ONLY PLACE THE SEAT TABLE IS SEARCHED            
082300*    BY SEAT-ID RATHER THAN BY SUBSCRIPT - USED BY VALIDATION,            
082400*    AVAILABILITY CHECK AND THE BOOK-ONE-SEAT STEP ALIKE.                 
082500 A6100-FIND-SEAT-IN-TABLE SECTION.                                        
082600 A6100-START.                                                             
082700     MOVE 0 TO WS-SEAT-FOUND-IX.                                          
082800     PERFORM A6110-SCAN-ONE-SEAT                                          
082900         VARYING WS-SCAN-IX FROM 1 BY 1                                   
083000           UNTIL WS-SCAN-IX > WS-SEAT-COUNT                               
083100              OR WS-SEAT-FOUND-IX NOT = 0.                                
083200 A6100-EXIT.                                                              
083300     EXIT.                                                                
083400 A6110-SCAN-ONE-SEAT SECTION.                                             
083500 A6110-START.                                                             
083600*    WS-SEAT-FOUND-IX STAYS ZERO IF THE REQUESTED SEAT ID IS              
083700*    NOT IN THE TABLE AT ALL - TESTED BY A3110 AS THE                     
083800*    SEAT-DOES-NOT-EXIST CONDITION.                                       
083900     IF WS-T-SEAT-ID(WS-SCAN-IX) = REQ-SEAT-ID(WS-REQ-IX)                 
084000         MOVE WS-SCAN-IX TO WS-SEAT-FOUND-IX.                             
084100 A6110-EXIT.                                                              
084200     EXIT.                                                                
084300*                                                                         
084400 A9000-PGM-TERMINATION SECTION.                                           
084500 A9000-START.                                                             
084600*    TERMINATION CLOSES THE THREE STILL-OPEN FILES AND THEN               
084700*    REWRITES THE ENTIRE SEAT MASTER FROM THE IN-MEMORY TABLE -           
084800*    SEE BATCH FLOW STEP 6, EVBOOK NEVER REWRITES SEAT-MASTER             
084900*    SEAT-BY-SEAT AS IT BOOKS.                                            
085000     PERFORM A4900-CLOSE-FILES.                                           
085100     PERFORM A4910-REWRITE-SEAT-MASTER.                                   
085200     DISPLAY 'EVBOOK - RUN COMPLETE'.                                     
085300 A9000-EXIT.                                                              
085400     EXIT.                                                                
085500                                                                          
